000010*****************************************************************
000020* ACCTXFER - DAILY ACCOUNT TRANSFER BATCH
000030*
000040* READS THE ACCOUNT MASTER INTO A WORKING-STORAGE TABLE, THEN
000050* READS THE TRANSFER REQUEST FILE ONE RECORD AT A TIME, VALIDATES
000060* AND APPLIES EACH TRANSFER AGAINST THE TABLE, AND AT END OF RUN
000070* REWRITES THE ACCOUNT MASTER AND PRINTS THE TRANSFER REGISTER
000080* WITH ITS CONTROL TOTALS. NO OVERDRAFT IS EVER ALLOWED TO POST.
000090*
000100* THE TWO VALIDATION PASSES LIVE IN THEIR OWN CALLED PROGRAMS -
000110* XFRVALIN (SYNTACTIC CHECKS, BEFORE LOOKUP) AND XFRVALID (FULL
000120* CHECKS, AFTER LOOKUP) - SO THE TELLER-ENTRY EDIT SCREENS CAN
000130* SHARE THE SAME RULES WITHOUT DUPLICATING THEM HERE.
000140*
000150* USED FILES
000160*    - ACCOUNT MASTER (IN)    : ACCTMSTI
000170*    - ACCOUNT MASTER (OUT)   : ACCTMSTO
000180*    - TRANSFER REQUEST FILE  : XFERIN
000190*    - TRANSFER REGISTER      : XFERRPT
000200*
000210* RUN NOTES
000220*    - ONE TRANSFER REQUEST RECORD IS PROCESSED AT A TIME, IN
000230*      THE ORDER IT ARRIVES ON XFERIN. THE FILE IS NOT SORTED
000240*      BY ACCOUNT BEFORE THIS PROGRAM SEES IT.
000250*    - A TRANSFER REQUEST FILE RECORD NEVER POSTS TWICE - EACH
000260*      REQUEST IS PROCESSED FULLY (ACCEPTED OR REJECTED) BEFORE
000270*      THE NEXT ONE IS READ.
000280*    - UPSI-0 ON THE RUN CARD TURNS ON THE ACCOUNT TABLE DUMP AT
000290*      END OF RUN, FOR THE BALANCING DESK ONLY.
000300*****************************************************************
000310 IDENTIFICATION DIVISION.
000320*-----------------------------------------------------------------
000330 PROGRAM-ID.    ACCTXFER.
000340 AUTHOR.        R J PETERSON.
000350 INSTALLATION.  UNION TRUST BANK - MIS DEPT.
000360 DATE-WRITTEN.  02/11/87.
000370 DATE-COMPILED.
000380 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000390*-----------------------------------------------------------------
000400* CHANGE LOG
000410*   87/02/11  RJP  0000  ORIGINAL PROGRAM. REPLACES THE MANUAL
000420*                        TRANSFER-SLIP POSTING RUN.
000430*   88/09/02  RJP  0041  REJECTED TRANSFERS NO LONGER ABEND THE
000440*                        RUN - THEY ARE WRITTEN TO THE REGISTER
000450*                        AND THE NEXT TRANSFER IS PROCESSED.
000460*   90/04/22  LMK  0098  ADDED THE CONTROL-TOTAL LINES AT THE END
000470*                        OF THE REGISTER FOR THE BALANCING DESK.
000480*   91/06/04  LMK  0114  ACCOUNT TABLE NOW LOADED ONCE AT START OF
000490*                        RUN INSTEAD OF RE-READING THE MASTER FOR
000500*                        EVERY TRANSFER - CUT RUN TIME ON THE
000510*                        9:00 BATCH WINDOW BY TWO-THIRDS.
000520*   92/05/08  LMK  0139  SUFFICIENT-FUNDS RULE MOVED INTO THE
000530*                        FULL VALIDATOR, SEE XFRVALID CHANGE LOG.
000540*   96/07/30  DWT  0187  NO LOGIC CHANGE - RECOMPILED UNDER THE
000550*                        NEW COMPILER RELEASE, VERIFIED OUTPUT
000560*                        AGAINST THE PRIOR RUN'S REGISTER.
000570*   98/11/30  DWT  0229  Y2K - TITLE LINE DATE NOW CARRIES A
000580*                        FULL FOUR-DIGIT YEAR (CC+YY) INSTEAD OF
000590*                        THE OLD TWO-DIGIT YEAR FIELD.
000600*   00/02/08  DWT  0233  ACCT-TABLE-MAX RAISED FROM 2000 TO 5000
000610*                        AFTER BRANCH CONSOLIDATION - 2000 WAS NO
000620*                        LONGER ENOUGH ACCOUNTS FOR ONE RUN.
000630*   01/03/19  PCS  0261  WITHDRAW-THEN-DEPOSIT IS NOW A SINGLE
000640*                        PARAGRAPH SO A REJECTED FULL PASS CANNOT
000650*                        LEAVE ONE SIDE OF A TRANSFER POSTED.
000660*   04/10/05  PCS  0277  REASON TEXT ON A REJECTED LINE IS NOW
000670*                        THE FIRST ENTRY IN THE VALIDATOR'S REASON
000680*                        TABLE - THE PRINT LINE ONLY HOLDS ONE.
000690*   06/01/11  TWB  0284  OPERATOR COULD NOT TELL FROM THE JOB LOG
000700*                        HOW MANY ACCOUNTS LOADED OR WHICH RUN A
000710*                        REGISTER CAME FROM. ACCOUNT-TABLE COUNT
000720*                        NOW DISPLAYED AT LOAD TIME AND THE RUN
000730*                        DATE ADDED TO THE COMPLETION MESSAGE.
000740*   06/01/11  TWB  0285  A DAMAGED MASTER RECORD ONCE WROTE OUT
000750*                        WITH A BLANK BRANCH PREFIX AND WAS NOT
000760*                        CAUGHT UNTIL THE NEXT DAY'S RUN FAILED
000770*                        TO FIND IT. 300-REWRITE-ACCOUNT-MASTER-
000780*                        OUT NOW WARNS THE OPERATOR WHEN THIS
000790*                        HAPPENS SO THE RUN CAN BE CHECKED BEFORE
000800*                        DISTRIBUTION.
000810*   06/03/02  TWB  0289  FILE OPEN NO LONGER RUNS BLIND ON A BAD
000820*                        OPEN STATUS - SEE 300-OPEN-ALL-FILES. A
000830*                        MISASSIGNED DD CARD USED TO PRODUCE AN
000840*                        EMPTY REGISTER INSTEAD OF AN ABEND.
000850*-----------------------------------------------------------------
000860 ENVIRONMENT DIVISION.
000870*-----------------------------------------------------------------
000880 CONFIGURATION SECTION.
000890 SOURCE-COMPUTER. IBM-3090.
000900 OBJECT-COMPUTER. IBM-3090.
000910 SPECIAL-NAMES.
000920     C01 IS TOP-OF-FORM
000930     UPSI-0 ON STATUS IS ACCT-TRACE-REQUESTED
000940            OFF STATUS IS ACCT-TRACE-NOT-REQUESTED.
000950*-----------------------------------------------------------------
000960* FILE-CONTROL - EACH FILE CARRIES ITS OWN FILE STATUS FIELD SO
000970* 300-OPEN-ALL-FILES CAN TELL A MISASSIGNED DD CARD FROM A CLEAN
000980* OPEN. XFER-REPORT-OUT IS A PRINT FILE AND IS NOT STATUS-CHECKED.
000990*-----------------------------------------------------------------
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020     SELECT  ACCT-MASTER-IN
001030             ASSIGN TO ACCTMSTI
001040             ORGANIZATION IS SEQUENTIAL
001050             FILE STATUS IS ACCT-MASTER-IN-STAT.
001060
001070     SELECT  ACCT-MASTER-OUT
001080             ASSIGN TO ACCTMSTO
001090             ORGANIZATION IS SEQUENTIAL
001100             FILE STATUS IS ACCT-MASTER-OUT-STAT.
001110
001120     SELECT  XFER-FILE-IN
001130             ASSIGN TO XFERIN
001140             ORGANIZATION IS SEQUENTIAL
001150             FILE STATUS IS XFER-FILE-IN-STAT.
001160
001170     SELECT  XFER-REPORT-OUT
001180             ASSIGN TO XFERRPT
001190             ORGANIZATION IS SEQUENTIAL.
001200*****************************************************************
001210 DATA DIVISION.
001220*-----------------------------------------------------------------
001230 FILE SECTION.
001240* ACCOUNT MASTER, INPUT SIDE - LAYOUT IS SHARED WITH THE BRANCH
001250* TELLER SYSTEM SO IT LIVES IN ITS OWN COPYBOOK. READ ONCE AND
001260* ENTIRELY, INTO ACCOUNT-TABLE, BEFORE THE FIRST TRANSFER POSTS.
001270 FD  ACCT-MASTER-IN
001280     LABEL RECORD STANDARD.
001290     COPY "ACCTMSTR.CPY".
001300
001310* ACCOUNT MASTER, OUTPUT SIDE - REBUILT ENTIRELY FROM THE WORKING-
001320* STORAGE TABLE AT END OF RUN, SO ITS RECORD IS DEFINED LOCALLY
001330* RATHER THAN SHARING ACCTMSTR.CPY.
001340 FD  ACCT-MASTER-OUT
001350     LABEL RECORD STANDARD.
001360* ACCT-ID-OUT CARRIES THE SAME BRANCH-PREFIXED KEY AS THE INPUT
001370* MASTER'S ACCT-ID. ACCT-BALANCE-OUT IS THE POSTED BALANCE, NOT
001380* THE BALANCE THE RECORD CAME IN WITH.
001390 01  ACCOUNT-MASTER-RECORD-OUT.
001400     05  ACCT-ID-OUT              PIC X(10).
001410     05  ACCT-BALANCE-OUT         PIC S9(9)V99 COMP-3.
001420     05  FILLER                   PIC X(05).
001430
001440* BRANCH/NUMBER VIEW OF THE KEY JUST BUILT, CHECKED BY
001450* 300-REWRITE-ACCOUNT-MASTER-OUT BEFORE THE RECORD GOES OUT -
001460* SEE CHANGE 0285.
001470 01  ACCT-ID-OUT-PARTS REDEFINES ACCOUNT-MASTER-RECORD-OUT.
001480     05  ACCT-ID-OUT-BRANCH       PIC X(03).
001490     05  ACCT-ID-OUT-NUMBER       PIC X(07).
001500     05  FILLER                   PIC X(07).
001510
001520* ONE TRANSFER REQUEST PER RECORD, READ IN ARRIVAL ORDER - NOT
001530* SORTED BY ACCOUNT. SEE XFERREQ.CPY.
001540 FD  XFER-FILE-IN
001550     LABEL RECORD STANDARD.
001560     COPY "XFERREQ.CPY".
001570
001580* THE TRANSFER REGISTER - TITLE, HEADER, ONE DETAIL LINE PER
001590* TRANSFER, FOUR CONTROL-TOTAL LINES. PRINT LINE ITSELF IS JUST
001600* X(91); THE REAL LAYOUTS LIVE IN XFERRSLT.CPY AND ARE MOVED IN.
001610 FD  XFER-REPORT-OUT
001620     LABEL RECORD STANDARD.
001630 01  XFER-REPORT-LINE             PIC X(91).
001640*-----------------------------------------------------------------
001650 WORKING-STORAGE SECTION.
001660*-----------------------------------------------------------------
001670* SWITCHES, SUBSCRIPTS AND RUN ACCUMULATORS - SEE XFERSW.CPY.
001680 COPY "XFERSW.CPY".
001690* REGISTER TITLE/HEADER/DETAIL/TOTAL LINES - SEE XFERRSLT.CPY.
001700 COPY "XFERRSLT.CPY".
001710
001720* ONE STATUS FIELD PER SEQUENTIAL FILE, TESTED BY
001730* 300-OPEN-ALL-FILES - SEE CHANGE 0289.
001740 01  FILE-STATUS-FIELDS.
001750     05  ACCT-MASTER-IN-STAT      PIC X(02).
001760     05  ACCT-MASTER-OUT-STAT     PIC X(02).
001770     05  XFER-FILE-IN-STAT        PIC X(02).
001780     05  FILLER                   PIC X(02).
001790
001800* A ZERO-SUPPRESSED EDIT OF THE ACCOUNT-TABLE COUNT FOR THE LOAD-
001810* COMPLETE MESSAGE - SEE CHANGE 0284. NOT PASSED ANYWHERE, SO IT
001820* IS CARRIED AS A 77-LEVEL SCRATCH ITEM RATHER THAN IN A GROUP.
001830 77  WS-ACCT-COUNT-EDIT            PIC ZZZZ9.
001840
001850* WORK AREA PASSED TO XFRVALID - SHAPE MUST MATCH ITS LINKAGE
001860* SECTION PARAMETER BY PARAMETER. REASON TABLE HOLDS ONE ENTRY
001870* PER RULE IN THE FULL VALIDATOR.
001880* RSLT-FROM-BALANCE-WORK IS THE FROM-ACCOUNT'S CURRENT BALANCE,
001890* OR ZERO WHEN THE ACCOUNT WAS NOT FOUND - SEE 300-CALL-FULL-
001900* VALIDATOR. RSLT-REASON-WORK-COUNT IS COMP SO THE VALIDATOR CAN
001910* SUBSCRIPT THE REASON TABLE WITHOUT A DE-EDIT ON EVERY USE.
001920 01  RSLT-FROM-BALANCE-WORK       PIC S9(9)V99 COMP-3.
001930 01  RSLT-REASON-WORK-COUNT       PIC S9(4) COMP.
001940 01  RSLT-REASON-WORK-TABLE.
001950     05  RSLT-REASON-TEXT-WORK OCCURS 7 TIMES
001960                                PIC X(40).
001970     05  FILLER                   PIC X(05).
001980
001990* THE WORKING ACCOUNT TABLE - ONE ENTRY PER ACCOUNT MASTER RECORD.
002000* LOADED ONCE AT 200-INITIATE-ACCTXFER, REWRITTEN TO
002010* ACCT-MASTER-OUT AT 200-TERMINATE-ACCTXFER.
002020 01  ACCOUNT-TABLE.
002030     05  ACCOUNT-TABLE-ENTRY OCCURS 1 TO 5000 TIMES               CH0233
002040                             DEPENDING ON ACCT-TABLE-COUNT
002050                             INDEXED BY ACCT-TABLE-IDX.
002060         10  TBL-ACCT-ID          PIC X(10).
002070         10  TBL-ACCT-BALANCE     PIC S9(9)V99 COMP-3.
002080         10  FILLER               PIC X(05).
002090
002100* AN ALTERNATE VIEW OF THE TABLE USED ONLY BY 300-DUMP-ACCOUNT-
002110* TABLE WHEN THE OPERATOR RUNS WITH UPSI-0 ON.
002120 01  ACCT-TABLE-ENTRY-DUMP REDEFINES ACCOUNT-TABLE.
002130     05  DUMP-ENTRY OCCURS 1 TO 5000 TIMES
002140                     DEPENDING ON ACCT-TABLE-COUNT
002150                     INDEXED BY DUMP-TABLE-IDX.
002160         10  DUMP-ACCT-ID-BRANCH  PIC X(03).
002170         10  DUMP-ACCT-ID-NUMBER  PIC X(07).
002180         10  DUMP-ACCT-BALANCE    PIC S9(9)V99 COMP-3.
002190         10  FILLER               PIC X(05).
002200
002210* TODAY'S DATE, BROKEN OUT FOR THE REGISTER TITLE LINE. LOADED
002220* ONCE AT 300-INITIALIZE-SWITCHES-AND-COUNTERS AND NEVER CHANGED
002230* AGAIN FOR THE REST OF THE RUN.
002240 01  CURRENT-DATE-FIELDS.
002250     05  CUR-CENTURY              PIC 9(02).
002260     05  CUR-YEAR                 PIC 9(02).
002270     05  CUR-MONTH                PIC 9(02).
002280     05  CUR-DAY                  PIC 9(02).
002290     05  FILLER                   PIC X(05).
002300* THE SAME DATE AS ONE 8-DIGIT NUMBER, USED ON THE COMPLETION
002310* MESSAGE INSTEAD OF FOUR SEPARATE MOVES - SEE CHANGE 0284.
002320 01  CUR-DATE-8 REDEFINES CURRENT-DATE-FIELDS
002330                          PIC 9(08).
002340*****************************************************************
002350 PROCEDURE DIVISION.
002360*-----------------------------------------------------------------
002370* MAIN LINE - INITIATE, PROCESS EVERY TRANSFER ON THE FILE ONE AT
002380* A TIME, TERMINATE.
002390*-----------------------------------------------------------------
002400 100-ACCTXFER.
002410*    OPEN, LOAD THE TABLE, PRINT THE TITLE/HEADER, PRIME THE READ.
002420     PERFORM 200-INITIATE-ACCTXFER.
002430*    ONE TRIP PER TRANSFER REQUEST UNTIL THE FILE IS EXHAUSTED.
002440     PERFORM 200-PROCESS-ONE-TRANSFER UNTIL XFER-FILE-EOF.
002450*    REWRITE THE MASTER, PRINT TOTALS, CLOSE, SIGN OFF.
002460     PERFORM 200-TERMINATE-ACCTXFER.
002470
002480     STOP RUN.
002490*-----------------------------------------------------------------
002500* OPEN FILES, LOAD THE ACCOUNT TABLE, PRINT THE REGISTER TITLE
002510* AND HEADER, AND READ THE FIRST TRANSFER RECORD.
002520*-----------------------------------------------------------------
002530 200-INITIATE-ACCTXFER.
002540     PERFORM 300-OPEN-ALL-FILES
002550             THRU 300-OPEN-ALL-FILES-EXIT.
002560     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
002570     PERFORM 300-LOAD-ACCOUNT-TABLE                               CH0114
002580             UNTIL ACCT-MASTER-EOF.
002590     MOVE ACCT-TABLE-COUNT      TO WS-ACCT-COUNT-EDIT.
002600     DISPLAY "ACCTXFER - ACCOUNT TABLE LOADED - "
002610             WS-ACCT-COUNT-EDIT " ACCOUNTS".
002620     PERFORM 300-PRINT-REPORT-TITLE.
002630     PERFORM 300-PRINT-REPORT-HEADER.
002640     PERFORM 300-READ-XFER-FILE-IN.
002650*-----------------------------------------------------------------
002660* ONE PASS OF THIS PARAGRAPH HANDLES ONE TRANSFER REQUEST FROM
002670* THE INITIAL VALIDATION PASS RIGHT THROUGH TO POSTING OR
002680* REJECTING IT, THEN READS THE NEXT TRANSFER RECORD.
002690*-----------------------------------------------------------------
002700 200-PROCESS-ONE-TRANSFER.
002710     ADD 1 TO XFER-READ-COUNT.
002720     PERFORM 300-CALL-INITIAL-VALIDATOR.
002730
002740     IF XFER-INITIAL-PASS-OK
002750         PERFORM 300-LOOKUP-FROM-ACCOUNT
002760         PERFORM 300-LOOKUP-TO-ACCOUNT
002770         PERFORM 300-CALL-FULL-VALIDATOR
002780         IF XFER-FULL-PASS-OK
002790             PERFORM 300-APPLY-TRANSFER
002800         ELSE
002810             PERFORM 300-WRITE-REJECTED-RESULT
002820         END-IF
002830     ELSE
002840         PERFORM 300-WRITE-REJECTED-RESULT                        CH0041
002850     END-IF.
002860
002870     PERFORM 300-READ-XFER-FILE-IN.
002880*-----------------------------------------------------------------
002890* REWRITE THE ACCOUNT MASTER FROM THE TABLE, PRINT THE CONTROL
002900* TOTALS, CLOSE ALL FILES AND DISPLAY THE END-OF-JOB MESSAGE WITH
002910* THE RUN DATE - SEE CHANGE 0284.
002920*-----------------------------------------------------------------
002930 200-TERMINATE-ACCTXFER.
002940     PERFORM 300-REWRITE-ACCOUNT-MASTER-OUT
002950             VARYING ACCT-TABLE-IDX FROM 1 BY 1
002960             UNTIL ACCT-TABLE-IDX > ACCT-TABLE-COUNT.
002970     IF ACCT-TRACE-REQUESTED
002980         PERFORM 300-DUMP-ACCOUNT-TABLE
002990                 VARYING DUMP-TABLE-IDX FROM 1 BY 1
003000                 UNTIL DUMP-TABLE-IDX > ACCT-TABLE-COUNT
003010     END-IF.
003020     PERFORM 300-PRINT-CONTROL-TOTALS.
003030     PERFORM 300-CLOSE-ALL-FILES.
003040     DISPLAY "ACCTXFER - TRANSFER RUN COMPLETE - RUN DATE "
003050             CUR-DATE-8.
003060*****************************************************************
003070* OPENS ALL FOUR FILES AND CHECKS THE STATUS OF THE THREE THAT
003080* CARRY ONE. ANY STATUS OTHER THAN "00" FALLS THROUGH TO THE
003090* ERROR LEG AND ABENDS THE RUN RATHER THAN CONTINUING BLIND ON A
003100* MISASSIGNED DD CARD - SEE CHANGE 0289.
003110*-----------------------------------------------------------------
003120 300-OPEN-ALL-FILES.
003130     OPEN    INPUT   ACCT-MASTER-IN
003140             OUTPUT  ACCT-MASTER-OUT
003150             INPUT   XFER-FILE-IN
003160             OUTPUT  XFER-REPORT-OUT.
003170
003180     IF ACCT-MASTER-IN-STAT NOT = "00"
003190         GO TO 300-OPEN-ALL-FILES-ERROR.
003200     IF ACCT-MASTER-OUT-STAT NOT = "00"
003210         GO TO 300-OPEN-ALL-FILES-ERROR.
003220     IF XFER-FILE-IN-STAT NOT = "00"
003230         GO TO 300-OPEN-ALL-FILES-ERROR.
003240
003250     GO TO 300-OPEN-ALL-FILES-EXIT.
003260
003270 300-OPEN-ALL-FILES-ERROR.
003280     DISPLAY "ACCTXFER - FILE OPEN ERROR - RUN ABENDED".
003290     DISPLAY "ACCT-MASTER-IN  STATUS " ACCT-MASTER-IN-STAT.
003300     DISPLAY "ACCT-MASTER-OUT STATUS " ACCT-MASTER-OUT-STAT.
003310     DISPLAY "XFER-FILE-IN    STATUS " XFER-FILE-IN-STAT.
003320     PERFORM 900-ABEND-THE-RUN.
003330
003340 300-OPEN-ALL-FILES-EXIT.
003350     EXIT.
003360*-----------------------------------------------------------------
003370* INITIALIZES THE SWITCHES, SUBSCRIPTS AND ACCUMULATORS AND
003380* CAPTURES TODAY'S DATE FOR THE REGISTER TITLE LINE.
003390*-----------------------------------------------------------------
003400 300-INITIALIZE-SWITCHES-AND-COUNTERS.
003410     INITIALIZE XFER-SWITCHES-AND-COUNTERS
003420                XFER-ACCUMULATORS.
003430     ACCEPT  CURRENT-DATE-FIELDS FROM DATE YYYYMMDD.
003440*-----------------------------------------------------------------
003450* READS ONE ACCOUNT MASTER RECORD AND STORES IT IN THE TABLE.
003460* RAN UNTIL AT-END, SO THE WHOLE MASTER IS IN MEMORY BEFORE THE
003470* FIRST TRANSFER IS PROCESSED.
003480*-----------------------------------------------------------------
003490 300-LOAD-ACCOUNT-TABLE.
003500     READ ACCT-MASTER-IN
003510             AT END      MOVE "Y" TO ACCT-MASTER-EOF-SW
003520             NOT AT END  PERFORM 400-STORE-ACCOUNT-TABLE-ENTRY.
003530*-----------------------------------------------------------------
003540* READS ONE TRANSFER REQUEST. SETS THE EOF SWITCH THAT DRIVES THE
003550* MAIN-LINE PERFORM UNTIL IN 100-ACCTXFER.
003560*-----------------------------------------------------------------
003570 300-READ-XFER-FILE-IN.
003580     READ XFER-FILE-IN
003590             AT END      MOVE "Y" TO XFER-FILE-EOF-SW.
003600*-----------------------------------------------------------------
003610* THE FOUR SYNTACTIC CHECKS THAT DO NOT NEED THE ACCOUNT TABLE -
003620* SEE XFRVALIN. RUNS BEFORE EITHER ACCOUNT IS LOOKED UP.
003630*-----------------------------------------------------------------
003640 300-CALL-INITIAL-VALIDATOR.
003650     CALL "XFRVALIN" USING XFER-FROM-ID
003660                            XFER-TO-ID
003670                            XFER-AMOUNT
003680                            XFER-INITIAL-PASS-SW
003690                            RSLT-REASON.
003700*-----------------------------------------------------------------
003710* SEARCHES THE ACCOUNT TABLE FOR THE FROM-ACCOUNT. NOT FOUND IS
003720* NOT AN ERROR HERE - THE FULL VALIDATOR REPORTS IT.
003730*-----------------------------------------------------------------
003740 300-LOOKUP-FROM-ACCOUNT.
003750*    LINEAR SEARCH - THE TABLE IS NOT KEPT IN ACCOUNT-ID ORDER
003760*    SO SEARCH ALL CANNOT BE USED.
003770     MOVE "N"    TO ACCT-FROM-FOUND-SW.
003780     SET ACCT-TABLE-IDX TO 1.
003790     SEARCH ACCOUNT-TABLE-ENTRY
003800         AT END
003810             MOVE "N" TO ACCT-FROM-FOUND-SW
003820         WHEN TBL-ACCT-ID (ACCT-TABLE-IDX) = XFER-FROM-ID
003830             MOVE "Y" TO ACCT-FROM-FOUND-SW
003840             SET ACCT-FROM-INDEX TO ACCT-TABLE-IDX.
003850*-----------------------------------------------------------------
003860* SAME SEARCH AS ABOVE, FOR THE TO-ACCOUNT.
003870*-----------------------------------------------------------------
003880 300-LOOKUP-TO-ACCOUNT.
003890     MOVE "N"    TO ACCT-TO-FOUND-SW.
003900     SET ACCT-TABLE-IDX TO 1.
003910     SEARCH ACCOUNT-TABLE-ENTRY
003920         AT END
003930             MOVE "N" TO ACCT-TO-FOUND-SW
003940         WHEN TBL-ACCT-ID (ACCT-TABLE-IDX) = XFER-TO-ID
003950             MOVE "Y" TO ACCT-TO-FOUND-SW
003960             SET ACCT-TO-INDEX TO ACCT-TABLE-IDX.
003970*-----------------------------------------------------------------
003980* THE EIGHT FULL-PASS CHECKS, RUN AFTER LOOKUP - SEE XFRVALID.
003990* THE FROM-BALANCE PASSED DOWN IS ZERO WHEN THE ACCOUNT WAS NOT
004000* FOUND SO THE VALIDATOR NEVER READS AN UNMOVED WORK FIELD.
004010*-----------------------------------------------------------------
004020 300-CALL-FULL-VALIDATOR.
004030     MOVE ZERO   TO RSLT-REASON-WORK-COUNT.
004040     IF ACCT-FROM-FOUND
004050         MOVE TBL-ACCT-BALANCE (ACCT-FROM-INDEX)
004060                                TO RSLT-FROM-BALANCE-WORK
004070     ELSE
004080         MOVE ZERO              TO RSLT-FROM-BALANCE-WORK
004090     END-IF.
004100
004110     CALL "XFRVALID" USING XFER-FROM-ID
004120                            XFER-TO-ID
004130                            XFER-AMOUNT
004140                            ACCT-FROM-FOUND-SW
004150                            ACCT-TO-FOUND-SW
004160                            RSLT-FROM-BALANCE-WORK
004170                            XFER-FULL-PASS-SW
004180                            RSLT-REASON-WORK-COUNT
004190                            RSLT-REASON-WORK-TABLE.
004200
004210     IF XFER-FULL-PASS-BAD
004220         MOVE RSLT-REASON-TEXT-WORK (1) TO RSLT-REASON            CH0277
004230     ELSE
004240         MOVE SPACES                    TO RSLT-REASON
004250     END-IF.
004260*-----------------------------------------------------------------
004270* APPLIES AN ACCEPTED TRANSFER - WITHDRAW FROM, DEPOSIT TO, STORE
004280* BOTH UPDATED BALANCES, WRITE THE ACCEPTED LINE. EITHER BOTH
004290* SIDES POST OR NEITHER DOES - SEE CHANGE 0261.
004300*-----------------------------------------------------------------
004310 300-APPLY-TRANSFER.
004320     PERFORM 400-APPLY-WITHDRAW.                                  CH0261
004330     PERFORM 400-APPLY-DEPOSIT.
004340     PERFORM 400-WRITE-ACCEPTED-RESULT.
004350     ADD 1          TO XFER-ACCEPT-COUNT.
004360     ADD XFER-AMOUNT TO XFER-AMOUNT-MOVED.
004370*-----------------------------------------------------------------
004380* BUILDS AND WRITES ONE REJECTED DETAIL LINE. REASON TEXT WAS
004390* ALREADY PLACED IN RSLT-REASON BY WHICHEVER VALIDATOR FAILED IT.
004400*-----------------------------------------------------------------
004410 300-WRITE-REJECTED-RESULT.
004420     MOVE XFER-FROM-ID          TO RSLT-FROM-ID.
004430     MOVE XFER-TO-ID            TO RSLT-TO-ID.
004440     MOVE XFER-AMOUNT           TO RSLT-AMOUNT-ED.
004450     MOVE "REJECTED"            TO RSLT-STATUS.
004460     MOVE XFER-RESULT-DETAIL    TO XFER-REPORT-LINE.
004470     WRITE XFER-REPORT-LINE.
004480     ADD 1                      TO XFER-REJECT-COUNT.
004490*-----------------------------------------------------------------
004500* REWRITES ONE ENTRY OF THE ACCOUNT TABLE OUT TO THE NEW MASTER.
004510* DRIVEN BY THE VARYING CLAUSE ON 200-TERMINATE-ACCTXFER. WARNS
004520* THE OPERATOR IF THE KEY BEING WRITTEN HAS NO BRANCH PREFIX -
004530* SEE CHANGE 0285.
004540*-----------------------------------------------------------------
004550 300-REWRITE-ACCOUNT-MASTER-OUT.
004560     MOVE TBL-ACCT-ID (ACCT-TABLE-IDX)
004570                                TO ACCT-ID-OUT.
004580     MOVE TBL-ACCT-BALANCE (ACCT-TABLE-IDX)
004590                                TO ACCT-BALANCE-OUT.
004600     IF ACCT-ID-OUT-BRANCH = SPACES
004610         DISPLAY "ACCTXFER - WARNING - BLANK BRANCH PREFIX "
004620                 "ON ACCOUNT " ACCT-ID-OUT-NUMBER
004630     END-IF.
004640     WRITE ACCOUNT-MASTER-RECORD-OUT.
004650*-----------------------------------------------------------------
004660* BUILDS AND PRINTS THE REGISTER TITLE LINE WITH TODAY'S RUN DATE
004670* - SEE CHANGE 0229 FOR THE FOUR-DIGIT YEAR.
004680*-----------------------------------------------------------------
004690 300-PRINT-REPORT-TITLE.
004700     MOVE CUR-CENTURY           TO TITLE-RUN-CC.                  CH0229
004710     MOVE CUR-YEAR              TO TITLE-RUN-YY.
004720     MOVE CUR-MONTH             TO TITLE-RUN-MM.
004730     MOVE CUR-DAY               TO TITLE-RUN-DD.
004740     MOVE XFER-REPORT-TITLE     TO XFER-REPORT-LINE.
004750     WRITE XFER-REPORT-LINE AFTER ADVANCING TOP-OF-FORM.
004760*-----------------------------------------------------------------
004770* PRINTS THE COLUMN HEADER LINE UNDER THE TITLE.
004780*-----------------------------------------------------------------
004790 300-PRINT-REPORT-HEADER.
004800     MOVE XFER-REPORT-HEADER    TO XFER-REPORT-LINE.
004810     WRITE XFER-REPORT-LINE AFTER ADVANCING 2 LINES.
004820*-----------------------------------------------------------------
004830* PRINTS THE FOUR CONTROL-TOTAL LINES AT THE END OF THE RUN - SEE
004840* CHANGE 0098. TOTALS ARE FOR THE WHOLE RUN ONLY - THE INPUT IS
004850* NOT SORTED BY ACCOUNT, SO THERE IS NO CONTROL BREAK HERE.
004860*-----------------------------------------------------------------
004870 300-PRINT-CONTROL-TOTALS.                                        CH0098
004880     MOVE "TRANSFERS READ"      TO TOT-COUNT-LABEL.
004890     MOVE XFER-READ-COUNT       TO TOT-COUNT-VALUE.
004900     MOVE XFER-TOTAL-COUNT-LINE TO XFER-REPORT-LINE.
004910     WRITE XFER-REPORT-LINE AFTER ADVANCING 3 LINES.
004920
004930     MOVE "TRANSFERS ACCEPTED"  TO TOT-COUNT-LABEL.
004940     MOVE XFER-ACCEPT-COUNT     TO TOT-COUNT-VALUE.
004950     MOVE XFER-TOTAL-COUNT-LINE TO XFER-REPORT-LINE.
004960     WRITE XFER-REPORT-LINE AFTER ADVANCING 1 LINES.
004970
004980     MOVE "TRANSFERS REJECTED"  TO TOT-COUNT-LABEL.
004990     MOVE XFER-REJECT-COUNT     TO TOT-COUNT-VALUE.
005000     MOVE XFER-TOTAL-COUNT-LINE TO XFER-REPORT-LINE.
005010     WRITE XFER-REPORT-LINE AFTER ADVANCING 1 LINES.
005020
005030     MOVE "TOTAL AMOUNT MOVED"  TO TOT-AMOUNT-LABEL.
005040     MOVE XFER-AMOUNT-MOVED     TO TOT-AMOUNT-VALUE.
005050     MOVE XFER-TOTAL-AMOUNT-LINE
005060                                TO XFER-REPORT-LINE.
005070     WRITE XFER-REPORT-LINE AFTER ADVANCING 1 LINES.
005080*-----------------------------------------------------------------
005090* UPSI-0 ON THE RUN CARD TURNS THIS ON - DISPLAYS THE FINAL TABLE
005100* TO THE JOB LOG FOR THE OPERATOR WHEN THE BALANCING DESK ASKS
005110* FOR A TRACE OF A SUSPECT RUN. NORMALLY LEFT OFF.
005120*-----------------------------------------------------------------
005130 300-DUMP-ACCOUNT-TABLE.
005140     DISPLAY  DUMP-ACCT-ID-BRANCH (DUMP-TABLE-IDX)
005150              DUMP-ACCT-ID-NUMBER (DUMP-TABLE-IDX)
005160              DUMP-ACCT-BALANCE   (DUMP-TABLE-IDX).
005170*-----------------------------------------------------------------
005180* CLOSES ALL FOUR FILES AT END OF RUN.
005190*-----------------------------------------------------------------
005200 300-CLOSE-ALL-FILES.
005210     CLOSE   ACCT-MASTER-IN
005220             ACCT-MASTER-OUT
005230             XFER-FILE-IN
005240             XFER-REPORT-OUT.
005250*****************************************************************
005260* STORES THE MASTER RECORD JUST READ AS THE NEXT ENTRY IN THE
005270* ACCOUNT TABLE.
005280*-----------------------------------------------------------------
005290 400-STORE-ACCOUNT-TABLE-ENTRY.
005300*    BUMP THE COUNT FIRST - IT IS ALSO THE OCCURS DEPENDING ON
005310*    SUBSCRIPT FOR THE ENTRY BEING BUILT.
005320     ADD 1 TO ACCT-TABLE-COUNT.
005330     MOVE ACCT-ID               TO TBL-ACCT-ID (ACCT-TABLE-COUNT).
005340     MOVE ACCT-BALANCE          TO TBL-ACCT-BALANCE
005350                                    (ACCT-TABLE-COUNT).
005360*-----------------------------------------------------------------
005370* AN UNCONDITIONAL SUBTRACT - THE CALLER HAS ALREADY PROVEN
005380* SUFFICIENT FUNDS BY THE TIME THIS RUNS (MIRRORS THE ORIGINAL
005390* WITHDRAWMONEY, WHICH DOES NOT RE-CHECK THE BALANCE).
005400*-----------------------------------------------------------------
005410 400-APPLY-WITHDRAW.
005420     COMPUTE TBL-ACCT-BALANCE (ACCT-FROM-INDEX) ROUNDED =
005430             TBL-ACCT-BALANCE (ACCT-FROM-INDEX) - XFER-AMOUNT.
005440*-----------------------------------------------------------------
005450* AN UNCONDITIONAL ADD - THE MIRROR IMAGE OF 400-APPLY-WITHDRAW.
005460*-----------------------------------------------------------------
005470 400-APPLY-DEPOSIT.
005480     COMPUTE TBL-ACCT-BALANCE (ACCT-TO-INDEX) ROUNDED =
005490             TBL-ACCT-BALANCE (ACCT-TO-INDEX) + XFER-AMOUNT.
005500*-----------------------------------------------------------------
005510* BUILDS AND WRITES ONE ACCEPTED DETAIL LINE. REASON IS ALWAYS
005520* BLANK ON AN ACCEPTED TRANSFER.
005530*-----------------------------------------------------------------
005540 400-WRITE-ACCEPTED-RESULT.
005550     MOVE XFER-FROM-ID          TO RSLT-FROM-ID.
005560     MOVE XFER-TO-ID            TO RSLT-TO-ID.
005570     MOVE XFER-AMOUNT           TO RSLT-AMOUNT-ED.
005580     MOVE "ACCEPTED"            TO RSLT-STATUS.
005590     MOVE SPACES                TO RSLT-REASON.
005600     MOVE XFER-RESULT-DETAIL    TO XFER-REPORT-LINE.
005610     WRITE XFER-REPORT-LINE.
005620*-----------------------------------------------------------------
005630* CLOSES WHATEVER FILES MANAGED TO OPEN AND ENDS THE RUN. CALLED
005640* ONLY FROM 300-OPEN-ALL-FILES-ERROR - SEE CHANGE 0289.
005650*-----------------------------------------------------------------
005660 900-ABEND-THE-RUN.
005670     CLOSE   ACCT-MASTER-IN
005680             ACCT-MASTER-OUT
005690             XFER-FILE-IN
005700             XFER-REPORT-OUT.
005710     STOP RUN.
005720
