000010*****************************************************************
000020* XFERSW.CPY
000030* SWITCHES, TABLE SUBSCRIPTS AND RUN ACCUMULATORS SHARED BY THE
000040* TRANSFER BATCH DRIVER. COPIED INTO WORKING-STORAGE OF ACCTXFER.
000050*-----------------------------------------------------------------
000060* CHANGE LOG
000070*   87/02/11  RJP  0000  ORIGINAL LAYOUT.
000080*   91/06/04  LMK  0114  ADDED FROM/TO FOUND SWITCHES FOR THE
000090*                        TWO-ACCOUNT LOOKUP.
000100*-----------------------------------------------------------------
000110 01  XFER-SWITCHES-AND-COUNTERS.
000120     05  ACCT-MASTER-EOF-SW       PIC X(01) VALUE "N".
000130         88  ACCT-MASTER-EOF               VALUE "Y".
000140     05  XFER-FILE-EOF-SW         PIC X(01) VALUE "N".
000150         88  XFER-FILE-EOF                 VALUE "Y".
000160     05  XFER-INITIAL-PASS-SW     PIC X(01).
000170         88  XFER-INITIAL-PASS-OK          VALUE "Y".
000180         88  XFER-INITIAL-PASS-BAD         VALUE "N".
000190     05  XFER-FULL-PASS-SW        PIC X(01).
000200         88  XFER-FULL-PASS-OK             VALUE "Y".
000210         88  XFER-FULL-PASS-BAD            VALUE "N".
000220     05  ACCT-FROM-FOUND-SW       PIC X(01).
000230         88  ACCT-FROM-FOUND               VALUE "Y".
000240     05  ACCT-TO-FOUND-SW         PIC X(01).
000250         88  ACCT-TO-FOUND                 VALUE "Y".
000260     05  ACCT-TABLE-COUNT         PIC S9(4) COMP VALUE ZERO.
000270     05  ACCT-TABLE-MAX           PIC S9(4) COMP VALUE +5000.
000280     05  ACCT-FROM-INDEX          PIC S9(4) COMP VALUE ZERO.
000290     05  ACCT-TO-INDEX            PIC S9(4) COMP VALUE ZERO.
000300     05  RSLT-BUILD-INDEX         PIC S9(4) COMP VALUE ZERO.
000310     05  FILLER                   PIC X(05).
000320 01  XFER-ACCUMULATORS.
000330     05  XFER-READ-COUNT          PIC S9(7) COMP VALUE ZERO.
000340     05  XFER-ACCEPT-COUNT        PIC S9(7) COMP VALUE ZERO.
000350     05  XFER-REJECT-COUNT        PIC S9(7) COMP VALUE ZERO.
000360     05  XFER-AMOUNT-MOVED        PIC S9(9)V99 COMP-3 VALUE ZERO.
000370     05  FILLER                   PIC X(05).
000380
