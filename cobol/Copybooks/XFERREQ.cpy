000010*****************************************************************
000020* XFERREQ.CPY
000030* TRANSFER REQUEST RECORD - ONE ENTRY PER TRANSFER TO BE APPLIED.
000040* COPIED INTO THE FD FOR THE TRANSFER REQUEST FILE IN ACCTXFER.
000050*-----------------------------------------------------------------
000060* CHANGE LOG
000070*   87/02/11  RJP  0000  ORIGINAL LAYOUT.
000080*   98/11/30  DWT  0229  Y2K - NO DATE FIELDS IN THIS COPYBOOK,
000090*                        REVIEWED AND CLEARED.
000100*-----------------------------------------------------------------
000110 01  XFER-TRANS-RECORD.
000120     05  XFER-FROM-ID             PIC X(10).
000130     05  XFER-TO-ID               PIC X(10).
000140     05  XFER-AMOUNT              PIC S9(9)V99 COMP-3.
000150     05  FILLER                   PIC X(05).
000160
