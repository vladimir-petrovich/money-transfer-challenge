000010*****************************************************************
000020* XFERRSLT.CPY
000030* TRANSFER REPORT PRINT LINES - TITLE, COLUMN HEADER, DETAIL AND
000040* THE TRAILING CONTROL-TOTAL LINES. COPIED INTO WORKING-STORAGE
000050* OF ACCTXFER AND MOVED TO XFER-REPORT-OUT BEFORE EACH WRITE.
000060*-----------------------------------------------------------------
000070* CHANGE LOG
000080*   87/02/11  RJP  0000  ORIGINAL LAYOUT - DETAIL LINE ONLY.
000090*   90/04/22  LMK  0098  ADDED TITLE/HEADER LINES AND THE TWO
000100*                        TRAILING TOTAL LINES FOR THE YEAR-END
000110*                        RECONCILIATION REVIEW.
000120*   98/11/30  DWT  0229  Y2K - DATE ON TITLE LINE NOW CENTURY-
000130*                        QUALIFIED (SEE ACCTXFER WORKING-STORAGE).
000140*-----------------------------------------------------------------
000150 01  XFER-REPORT-TITLE.
000160     05  FILLER                   PIC X(09) VALUE SPACES.
000170     05  FILLER                   PIC X(26) VALUE
000180             "ACCOUNT TRANSFER REGISTER".
000190     05  FILLER                   PIC X(06) VALUE " RUN (".
000200     05  TITLE-RUN-DATE.
000210         10  TITLE-RUN-CC         PIC 9(02).
000220         10  TITLE-RUN-YY         PIC 9(02).
000230         10  FILLER               PIC X(01) VALUE "/".
000240         10  TITLE-RUN-MM         PIC 9(02).
000250         10  FILLER               PIC X(01) VALUE "/".
000260         10  TITLE-RUN-DD         PIC 9(02).
000270     05  FILLER                   PIC X(01) VALUE ")".
000280 01  XFER-REPORT-HEADER.
000290     05  FILLER                   PIC X(01) VALUE SPACES.
000300     05  FILLER                   PIC X(11) VALUE "FROM ACCT".
000310     05  FILLER                   PIC X(11) VALUE "TO ACCT".
000320     05  FILLER                   PIC X(13) VALUE "AMOUNT".
000330     05  FILLER                   PIC X(09) VALUE "STATUS".
000340     05  FILLER                   PIC X(40) VALUE "REASON".
000350 01  XFER-RESULT-DETAIL.
000360     05  FILLER                   PIC X(01) VALUE SPACES.
000370     05  RSLT-FROM-ID             PIC X(10).
000380     05  FILLER                   PIC X(01) VALUE SPACES.
000390     05  RSLT-TO-ID               PIC X(10).
000400     05  FILLER                   PIC X(01) VALUE SPACES.
000410     05  RSLT-AMOUNT-ED           PIC ZZZZZZZZ9.99.
000420     05  FILLER                   PIC X(01) VALUE SPACES.
000430     05  RSLT-STATUS              PIC X(08).
000440     05  FILLER                   PIC X(01) VALUE SPACES.
000450     05  RSLT-REASON              PIC X(40).
000460     05  FILLER                   PIC X(06) VALUE SPACES.
000470 01  XFER-TOTAL-COUNT-LINE.
000480     05  FILLER                   PIC X(02) VALUE SPACES.
000490     05  TOT-COUNT-LABEL          PIC X(30).
000500     05  TOT-COUNT-VALUE          PIC ZZZ,ZZ9.
000510     05  FILLER                   PIC X(40) VALUE SPACES.
000520 01  XFER-TOTAL-AMOUNT-LINE.
000530     05  FILLER                   PIC X(02) VALUE SPACES.
000540     05  TOT-AMOUNT-LABEL         PIC X(30).
000550     05  TOT-AMOUNT-VALUE         PIC $$$,$$$,$$9.99.
000560     05  FILLER                   PIC X(27) VALUE SPACES.
000570
