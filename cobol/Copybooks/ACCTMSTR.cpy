000010*****************************************************************
000020* ACCTMSTR.CPY
000030* ACCOUNT MASTER RECORD - ONE ENTRY PER MONEY ACCOUNT.
000040* COPIED INTO THE FD FOR THE ACCOUNT MASTER FILE (IN AND OUT)
000050* IN ACCTXFER.
000060*-----------------------------------------------------------------
000070* CHANGE LOG
000080*   87/02/11  RJP  0000  ORIGINAL LAYOUT - ACCOUNT-ID, BALANCE.
000090*   91/06/04  LMK  0114  ADDED ACCT-ID-PARTS REDEFINES SO CALLERS
000100*                        CAN EDIT THE BRANCH PREFIX SEPARATELY.
000110*   98/11/30  DWT  0229  Y2K - NO DATE FIELDS IN THIS COPYBOOK,
000120*                        REVIEWED AND CLEARED.
000130*-----------------------------------------------------------------
000140 01  ACCOUNT-MASTER-RECORD.
000150     05  ACCT-ID                 PIC X(10).
000160     05  ACCT-ID-PARTS REDEFINES ACCT-ID.
000170         10  ACCT-ID-BRANCH       PIC X(03).
000180         10  ACCT-ID-NUMBER       PIC X(07).
000190     05  ACCT-BALANCE             PIC S9(9)V99 COMP-3.
000200     05  FILLER                   PIC X(05).
000210
