000010*****************************************************************
000020* XFRVALIN - TRANSFER INITIAL VALIDATOR (SKIP-ACCOUNTS PASS)
000030*
000040* CALLED FROM ACCTXFER FOR EVERY TRANSFER RECORD READ, BEFORE
000050* EITHER ACCOUNT IS LOOKED UP. CHECKS THE FOUR SYNTACTIC RULES
000060* THAT DO NOT NEED THE ACCOUNT MASTER TABLE AND STOPS AT THE
000070* FIRST ONE THAT FAILS.
000080*****************************************************************
000090 IDENTIFICATION DIVISION.
000100*-----------------------------------------------------------------
000110 PROGRAM-ID.    XFRVALIN.
000120 AUTHOR.        R J PETERSON.
000130 INSTALLATION.  UNION TRUST BANK - MIS DEPT.
000140 DATE-WRITTEN.  02/11/87.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000170*-----------------------------------------------------------------
000180* CHANGE LOG
000190*   87/02/11  RJP  0000  ORIGINAL PROGRAM - FOUR VALIDATION RULES
000200*                        PULLED OUT OF ACCTXFER SO THE TELLER-
000210*                        ENTRY EDIT PROGRAM COULD SHARE THEM.
000220*   88/09/02  RJP  0041  ADDED THE FROM=TO SAME-ACCOUNT CHECK,
000230*                        REQUESTED BY AUDIT AFTER THE JULY RUN
000240*                        POSTED A TRANSFER TO THE SAME ACCOUNT.
000250*   90/04/22  LMK  0098  SPLIT THE AMOUNT-IS-NULL CHECK OUT OF
000260*                        AMOUNT-NOT-POSITIVE SO THE REASON TEXT
000270*                        ON THE REGISTER IS MORE SPECIFIC.
000280*   93/01/14  LMK  0155  CLEANED UP PARAGRAPH NAMES TO MATCH THE
000290*                        FULL VALIDATOR'S NUMBERING.
000300*   96/07/30  DWT  0187  NO LOGIC CHANGE - RECOMPILED UNDER THE
000310*                        NEW COMPILER RELEASE, VERIFIED OUTPUT.
000320*   98/11/30  DWT  0229  Y2K REVIEW - NO DATE FIELDS IN THIS
000330*                        PROGRAM, NOTHING TO CONVERT. CLEARED.
000340*   01/03/19  PCS  0261  LK-XFER-REASON NOW BLANKED BEFORE EVERY
000350*                        CALL SO A PRIOR REJECT REASON CANNOT
000360*                        BLEED INTO AN ACCEPTED TRANSFER RECORD.
000370*   04/10/05  PCS  0277  ADDED THE UPSI-1 TRACE DISPLAY FOR THE
000380*                        BALANCING DESK - SAME SWITCH XFRVALID
000390*                        AND ACCTXFER USE FOR THEIR OWN TRACES.
000400*-----------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420*-----------------------------------------------------------------
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-3090.
000450 OBJECT-COMPUTER. IBM-3090.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     UPSI-1 ON STATUS IS XFR-TRACE-REQUESTED
000490            OFF STATUS IS XFR-TRACE-NOT-REQUESTED.
000500*****************************************************************
000510 DATA DIVISION.
000520*-----------------------------------------------------------------
000530 WORKING-STORAGE SECTION.
000540*-----------------------------------------------------------------
000550* TRACE WORK AREA - LOADED AND DISPLAYED ONLY WHEN THE OPERATOR
000560* RUNS WITH UPSI-1 ON, CHASING A REJECTED-TRANSFER COMPLAINT FROM
000570* THE BALANCING DESK. NORMAL PRODUCTION RUNS NEVER TOUCH IT.
000580*-----------------------------------------------------------------
000590 01  WS-TRACE-FROM-ID-AREA.
000600     05  WS-TRACE-FROM-BRANCH      PIC X(03).
000610     05  WS-TRACE-FROM-NUMBER      PIC X(07).
000620 01  WS-TRACE-FROM-ID REDEFINES WS-TRACE-FROM-ID-AREA
000630                       PIC X(10).
000640 01  WS-TRACE-TO-ID-AREA.
000650     05  WS-TRACE-TO-BRANCH        PIC X(03).
000660     05  WS-TRACE-TO-NUMBER        PIC X(07).
000670 01  WS-TRACE-TO-ID REDEFINES WS-TRACE-TO-ID-AREA
000680                     PIC X(10).
000690 01  WS-TRACE-AMOUNT             PIC 9(09)V99.
000700 01  WS-TRACE-AMOUNT-9 REDEFINES WS-TRACE-AMOUNT
000710                        PIC 9(11).
000720*-----------------------------------------------------------------
000730 LINKAGE SECTION.
000740*-----------------------------------------------------------------
000750 01  LK-XFER-FROM-ID              PIC X(10).
000760 01  LK-XFER-TO-ID                PIC X(10).
000770 01  LK-XFER-AMOUNT               PIC S9(9)V99 COMP-3.
000780 01  LK-INITIAL-PASS-SW           PIC X(01).
000790     88  LK-INITIAL-PASS-OK                VALUE "Y".
000800     88  LK-INITIAL-PASS-BAD               VALUE "N".
000810 01  LK-XFER-REASON               PIC X(40).
000820*****************************************************************
000830 PROCEDURE DIVISION USING LK-XFER-FROM-ID
000840                           LK-XFER-TO-ID
000850                           LK-XFER-AMOUNT
000860                           LK-INITIAL-PASS-SW
000870                           LK-XFER-REASON.
000880*-----------------------------------------------------------------
000890* MAIN LINE - CHECK EACH RULE IN TURN. THE FIRST RULE THAT FAILS
000900* WINS; THE REMAINING RULES ARE NOT EVEN LOOKED AT. ACCOUNT
000910* EXISTENCE AND SUFFICIENT FUNDS ARE DELIBERATELY NOT CHECKED
000920* HERE - THAT IS THE FULL VALIDATOR'S JOB, AFTER LOOKUP.
000930*-----------------------------------------------------------------
000940 100-VALIDATE-INITIAL-PASS.
000950*    ASSUME GOOD UNTIL A RULE SAYS OTHERWISE, AND CLEAR OUT
000960*    WHATEVER REASON TEXT THE CALLER'S STORAGE STILL HELD FROM
000970*    THE PRIOR TRANSFER - SEE CHANGE 0261.
000980     MOVE "Y"       TO LK-INITIAL-PASS-SW.
000990     MOVE SPACES    TO LK-XFER-REASON.                            CH0261
001000
001010     IF XFR-TRACE-REQUESTED
001020         PERFORM 900-TRACE-INPUT-FIELDS
001030     END-IF.
001040
001050*    RULE 1 - THE FROM-ACCOUNT ID MAY NOT BE BLANK. CHECKED
001060*    FIRST AND UNCONDITIONALLY - EVERY OTHER RULE BELOW TESTS
001070*    LK-INITIAL-PASS-OK FIRST SO IT DOES NOT UNDO THIS REJECT.
001080     IF LK-XFER-FROM-ID = SPACES
001090         MOVE "N"                         TO LK-INITIAL-PASS-SW
001100         MOVE "ACCOUNT_FROM_ID_IS_NULL"   TO LK-XFER-REASON
001110     END-IF.
001120
001130*    RULE 2 - THE TO-ACCOUNT ID MAY NOT BE BLANK EITHER.
001140     IF LK-INITIAL-PASS-OK
001150         IF LK-XFER-TO-ID = SPACES
001160             MOVE "N"                     TO LK-INITIAL-PASS-SW
001170             MOVE "ACCOUNT_TO_ID_IS_NULL" TO LK-XFER-REASON
001180         END-IF
001190     END-IF.
001200
001210*    RULE 3 - A TRANSFER TO THE SAME ACCOUNT IT CAME FROM IS
001220*    ALWAYS REJECTED - SEE CHANGE 0041, AN AUDIT FINDING.
001230     IF LK-INITIAL-PASS-OK
001240         IF LK-XFER-FROM-ID = LK-XFER-TO-ID                       CH0041
001250             MOVE "N"                     TO LK-INITIAL-PASS-SW
001260             MOVE "TRANSFER_TO_THE_SAME_ACCOUNT"
001270                                           TO LK-XFER-REASON
001280         END-IF
001290     END-IF.
001300
001310*    RULE 4 - A ZERO TRANSFER AMOUNT GETS ITS OWN REASON TEXT,
001320*    SEPARATE FROM RULE 5 BELOW - SEE CHANGE 0098.
001330     IF LK-INITIAL-PASS-OK
001340         IF LK-XFER-AMOUNT = ZERO                                 CH0098
001350             MOVE "N"                     TO LK-INITIAL-PASS-SW
001360             MOVE "AMOUNT_TO_TRANSFER_IS_NULL"
001370                                           TO LK-XFER-REASON
001380         END-IF
001390     END-IF.
001400
001410*    RULE 5 - A NEGATIVE TRANSFER AMOUNT IS ALSO REJECTED. A
001420*    ZERO AMOUNT ALREADY FAILED RULE 4 ABOVE AND WILL NEVER
001430*    REACH HERE, SINCE LK-INITIAL-PASS-OK IS ALREADY "N" BY NOW.
001440     IF LK-INITIAL-PASS-OK
001450         IF LK-XFER-AMOUNT NOT > ZERO
001460             MOVE "N"                 TO LK-INITIAL-PASS-SW
001470             MOVE
001480             "AMOUNT_TO_TRANSFER_IS_NEGATIVE_OR_ZERO"
001490                                       TO LK-XFER-REASON
001500         END-IF
001510     END-IF.
001520
001530     EXIT PROGRAM.
001540*-----------------------------------------------------------------
001550* DISPLAYS THE THREE INPUT FIELDS TO THE JOB LOG WHEN UPSI-1 IS
001560* ON. CALLED ONCE, BEFORE ANY RULE ABOVE HAS RUN.
001570*-----------------------------------------------------------------
001580 900-TRACE-INPUT-FIELDS.
001590     MOVE LK-XFER-FROM-ID          TO WS-TRACE-FROM-ID.
001600     MOVE LK-XFER-TO-ID            TO WS-TRACE-TO-ID.
001610     MOVE LK-XFER-AMOUNT           TO WS-TRACE-AMOUNT.
001620     DISPLAY "XFRVALIN TRACE - FROM " WS-TRACE-FROM-BRANCH
001630             "-" WS-TRACE-FROM-NUMBER " TO " WS-TRACE-TO-BRANCH
001640             "-" WS-TRACE-TO-NUMBER " AMT " WS-TRACE-AMOUNT-9.
001650
