000010*****************************************************************
000020* XFRVALID - TRANSFER FULL VALIDATOR (POST-LOOKUP PASS)
000030*
000040* CALLED FROM ACCTXFER AFTER BOTH ACCOUNTS HAVE BEEN LOOKED UP
000050* IN THE ACCOUNT TABLE (OR NOT FOUND). UNLIKE XFRVALIN, THIS
000060* PROGRAM DOES NOT STOP AT THE FIRST FAILING RULE - IT CHECKS
000070* ALL EIGHT RULES AND RETURNS EVERY REASON THAT FAILED, SO THE
000080* REGISTER CAN SHOW TELLERS EVERYTHING WRONG WITH A REQUEST AT
000090* ONCE. THE REASON TABLE IS SIZED AT SEVEN, NOT EIGHT, BECAUSE
000100* THE ID-NULL AND ID-FOUND CHECKS FOR EACH ACCOUNT ARE MUTUALLY
000110* EXCLUSIVE - AT MOST SIX OF THE EIGHT CAN EVER FIRE TOGETHER.
000120*****************************************************************
000130 IDENTIFICATION DIVISION.
000140*-----------------------------------------------------------------
000150 PROGRAM-ID.    XFRVALID.
000160 AUTHOR.        R J PETERSON.
000170 INSTALLATION.  UNION TRUST BANK - MIS DEPT.
000180 DATE-WRITTEN.  02/11/87.
000190 DATE-COMPILED.
000200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000210*-----------------------------------------------------------------
000220* CHANGE LOG
000230*   87/02/11  RJP  0000  ORIGINAL PROGRAM - EXISTENCE AND FUNDS
000240*                        CHECKS ONLY.
000250*   88/09/02  RJP  0041  ADDED SAME-ACCOUNT AND AMOUNT RE-CHECKS
000260*                        SO THIS PROGRAM NO LONGER TRUSTS THE
000270*                        INITIAL PASS BLINDLY (AUDIT FINDING).
000280*   90/04/22  LMK  0098  NOW ACCUMULATES EVERY FAILING REASON IN
000290*                        LK-REASON-TABLE INSTEAD OF STOPPING AT
000300*                        THE FIRST ONE - ONE TRIP THROUGH THE
000310*                        REGISTER NOW SHOWS ALL THE PROBLEMS.
000320*   92/05/08  LMK  0139  CHANGED SUFFICIENT-FUNDS TEST TO ALLOW
000330*                        THE BALANCE TO BE DRAWN DOWN TO EXACTLY
000340*                        ZERO (WAS REJECTING ON EQUAL BALANCE).
000350*   96/07/30  DWT  0187  NO LOGIC CHANGE - RECOMPILED UNDER THE
000360*                        NEW COMPILER RELEASE, VERIFIED OUTPUT.
000370*   98/11/30  DWT  0229  Y2K REVIEW - NO DATE FIELDS IN THIS
000380*                        PROGRAM, NOTHING TO CONVERT. CLEARED.
000390*   01/03/19  PCS  0261  LK-REASON-COUNT NOW RESET TO ZERO BEFORE
000400*                        EVERY CALL - WAS CARRYING OVER STALE
000410*                        ENTRIES FROM THE PRIOR TRANSFER WHEN A
000420*                        CALLER REUSED THE SAME WORKING STORAGE.
000430*   04/10/05  PCS  0277  ADDED THE UPSI-1 TRACE DISPLAY FOR THE
000440*                        BALANCING DESK - SAME SWITCH ACCTXFER
000450*                        USES FOR ITS OWN ACCOUNT TABLE DUMP.
000460*-----------------------------------------------------------------
000470 ENVIRONMENT DIVISION.
000480*-----------------------------------------------------------------
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER. IBM-3090.
000510 OBJECT-COMPUTER. IBM-3090.
000520* UPSI-1 IS SHARED WITH XFRVALIN AND ACCTXFER - ONE SWITCH ON
000530* THE RUN CARD TURNS ON EVERY TRACE IN THE WHOLE TRANSFER RUN.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     UPSI-1 ON STATUS IS XFR-TRACE-REQUESTED
000570            OFF STATUS IS XFR-TRACE-NOT-REQUESTED.
000580*****************************************************************
000590 DATA DIVISION.
000600*-----------------------------------------------------------------
000610 WORKING-STORAGE SECTION.
000620*-----------------------------------------------------------------
000630* TRACE WORK AREA - LOADED AND DISPLAYED ONLY WHEN THE OPERATOR
000640* RUNS WITH UPSI-1 ON, CHASING A REJECTED-TRANSFER COMPLAINT FROM
000650* THE BALANCING DESK. NORMAL PRODUCTION RUNS NEVER TOUCH IT.
000660*-----------------------------------------------------------------
000670* BRANCH/NUMBER VIEW OF THE FROM-ACCOUNT ID, FOR THE TRACE LINE
000680* ONLY - THE VALIDATION LOGIC ITSELF NEVER SPLITS THE KEY.
000690 01  WS-TRACE-FROM-ID-AREA.
000700     05  WS-TRACE-FROM-BRANCH      PIC X(03).
000710     05  WS-TRACE-FROM-NUMBER      PIC X(07).
000720 01  WS-TRACE-FROM-ID REDEFINES WS-TRACE-FROM-ID-AREA
000730                       PIC X(10).
000740* SAME IDEA, FOR THE TO-ACCOUNT ID.
000750 01  WS-TRACE-TO-ID-AREA.
000760     05  WS-TRACE-TO-BRANCH        PIC X(03).
000770     05  WS-TRACE-TO-NUMBER        PIC X(07).
000780 01  WS-TRACE-TO-ID REDEFINES WS-TRACE-TO-ID-AREA
000790                     PIC X(10).
000800* THE FROM-BALANCE REDISPLAYED AS AN UNSIGNED 11-DIGIT NUMBER SO
000810* IT LINES UP ON THE JOB LOG WITHOUT A SIGN OR DECIMAL POINT.
000820 01  WS-TRACE-BALANCE            PIC 9(09)V99.
000830 01  WS-TRACE-BALANCE-9 REDEFINES WS-TRACE-BALANCE
000840                         PIC 9(11).
000850*-----------------------------------------------------------------
000860* PARAMETERS, ONE PER ITEM, IN THE SAME ORDER ACCTXFER'S CALL
000870* STATEMENT PASSES THEM - SEE 300-CALL-FULL-VALIDATOR IN ACCTXFER.
000880*-----------------------------------------------------------------
000890 LINKAGE SECTION.
000900*-----------------------------------------------------------------
000910 01  LK-XFER-FROM-ID              PIC X(10).
000920 01  LK-XFER-TO-ID                PIC X(10).
000930 01  LK-XFER-AMOUNT               PIC S9(9)V99 COMP-3.
000940 01  LK-FROM-FOUND-SW             PIC X(01).
000950     88  LK-FROM-FOUND                     VALUE "Y".
000960 01  LK-TO-FOUND-SW               PIC X(01).
000970     88  LK-TO-FOUND                       VALUE "Y".
000980 01  LK-FROM-BALANCE              PIC S9(9)V99 COMP-3.
000990 01  LK-FULL-PASS-SW              PIC X(01).
001000     88  LK-FULL-PASS-OK                   VALUE "Y".
001010     88  LK-FULL-PASS-BAD                  VALUE "N".
001020 01  LK-REASON-COUNT              PIC S9(4) COMP.
001030 01  LK-REASON-TABLE.
001040     05  LK-REASON-TEXT OCCURS 7 TIMES
001050                         PIC X(40).
001060*****************************************************************
001070 PROCEDURE DIVISION USING LK-XFER-FROM-ID
001080                           LK-XFER-TO-ID
001090                           LK-XFER-AMOUNT
001100                           LK-FROM-FOUND-SW
001110                           LK-TO-FOUND-SW
001120                           LK-FROM-BALANCE
001130                           LK-FULL-PASS-SW
001140                           LK-REASON-COUNT
001150                           LK-REASON-TABLE.
001160*-----------------------------------------------------------------
001170* MAIN LINE - EVERY RULE IS CHECKED, NONE OF THEM SHORT-CIRCUIT
001180* THE OTHERS. EACH ONE THAT FAILS ADDS ITS REASON TEXT TO
001190* LK-REASON-TABLE. THE TRANSFER IS REJECTED IF THE TABLE ENDS UP
001200* WITH ANY ENTRIES AT ALL.
001210*-----------------------------------------------------------------
001220 100-VALIDATE-FULL-PASS.
001230     MOVE ZERO      TO LK-REASON-COUNT.                           CH0261
001240
001250     IF XFR-TRACE-REQUESTED
001260         PERFORM 900-TRACE-INPUT-FIELDS
001270     END-IF.
001280
001290*    ORDER MATCHES THE FULL-PASS RULES IN THE VALIDATOR SPEC.
001300     PERFORM 200-CHECK-FROM-ID-NULL.
001310     PERFORM 200-CHECK-FROM-ID-FOUND.
001320     PERFORM 200-CHECK-FROM-SUFFICIENT-FUNDS.
001330     PERFORM 200-CHECK-TO-ID-NULL.
001340     PERFORM 200-CHECK-TO-ID-FOUND.
001350     PERFORM 200-CHECK-SAME-ACCOUNT.
001360     PERFORM 200-CHECK-AMOUNT-NULL.
001370     PERFORM 200-CHECK-AMOUNT-POSITIVE.
001380
001390     IF LK-REASON-COUNT = ZERO
001400         MOVE "Y"   TO LK-FULL-PASS-SW
001410     ELSE
001420         MOVE "N"   TO LK-FULL-PASS-SW
001430     END-IF.
001440
001450     EXIT PROGRAM.
001460*-----------------------------------------------------------------
001470* REJECTS A BLANK FROM-ACCOUNT ID. SKIPS 200-CHECK-FROM-ID-FOUND
001480* BELOW SINCE A BLANK ID CANNOT BE LOOKED UP IN THE FIRST PLACE.
001490*-----------------------------------------------------------------
001500 200-CHECK-FROM-ID-NULL.
001510     IF LK-XFER-FROM-ID = SPACES
001520         PERFORM 900-ADD-REASON
001530         MOVE "ACCOUNT_FROM_ID_IS_NULL"
001540                 TO LK-REASON-TEXT (LK-REASON-COUNT)
001550     END-IF.
001560*-----------------------------------------------------------------
001570* REJECTS A NON-BLANK FROM-ACCOUNT ID THAT ACCTXFER'S TABLE
001580* LOOKUP DID NOT FIND. LK-FROM-FOUND-SW IS SET BY THE CALLER.
001590*-----------------------------------------------------------------
001600 200-CHECK-FROM-ID-FOUND.
001610     IF LK-XFER-FROM-ID NOT = SPACES
001620         IF NOT LK-FROM-FOUND
001630             PERFORM 900-ADD-REASON
001640             MOVE "ACCOUNT_FROM_ID_NOT_FOUND"
001650                 TO LK-REASON-TEXT (LK-REASON-COUNT)
001660         END-IF
001670     END-IF.
001680*-----------------------------------------------------------------
001690* BALANCE MAY BE DRAWN DOWN TO EXACTLY ZERO - SEE CHANGE 0139.
001700* SKIPPED ENTIRELY WHEN THE FROM-ACCOUNT WAS NOT FOUND, SINCE
001710* LK-FROM-BALANCE IS MEANINGLESS (ZERO) IN THAT CASE.
001720*-----------------------------------------------------------------
001730 200-CHECK-FROM-SUFFICIENT-FUNDS.
001740     IF LK-FROM-FOUND                                             CH0139
001750         IF LK-FROM-BALANCE < LK-XFER-AMOUNT
001760             PERFORM 900-ADD-REASON
001770             MOVE "ACCOUNT_FROM_ID_DO_NOT_HAVE_ENOUGH_MONEY"
001780                 TO LK-REASON-TEXT (LK-REASON-COUNT)
001790         END-IF
001800     END-IF.
001810*-----------------------------------------------------------------
001820* REJECTS A BLANK TO-ACCOUNT ID - THE MIRROR OF THE FROM-ID-NULL
001830* CHECK ABOVE.
001840*-----------------------------------------------------------------
001850 200-CHECK-TO-ID-NULL.
001860     IF LK-XFER-TO-ID = SPACES
001870         PERFORM 900-ADD-REASON
001880         MOVE "ACCOUNT_TO_ID_IS_NULL"
001890                 TO LK-REASON-TEXT (LK-REASON-COUNT)
001900     END-IF.
001910*-----------------------------------------------------------------
001920* REJECTS A NON-BLANK TO-ACCOUNT ID NOT FOUND IN THE TABLE - THE
001930* MIRROR OF THE FROM-ID-FOUND CHECK ABOVE.
001940*-----------------------------------------------------------------
001950 200-CHECK-TO-ID-FOUND.
001960     IF LK-XFER-TO-ID NOT = SPACES
001970         IF NOT LK-TO-FOUND
001980             PERFORM 900-ADD-REASON
001990             MOVE "ACCOUNT_TO_ID_NOT_FOUND"
002000                 TO LK-REASON-TEXT (LK-REASON-COUNT)
002010         END-IF
002020     END-IF.
002030*-----------------------------------------------------------------
002040* A TRANSFER FROM AN ACCOUNT TO ITSELF IS ALWAYS REJECTED, EVEN
002050* IF BOTH IDS WERE FOUND AND FUNDS ARE SUFFICIENT - SEE CHANGE
002060* 0041, AN AUDIT FINDING AFTER THE JULY 1988 RUN.
002070*-----------------------------------------------------------------
002080 200-CHECK-SAME-ACCOUNT.
002090     IF LK-XFER-FROM-ID = LK-XFER-TO-ID                           CH0041
002100         PERFORM 900-ADD-REASON
002110         MOVE "TRANSFER_TO_THE_SAME_ACCOUNT"
002120                 TO LK-REASON-TEXT (LK-REASON-COUNT)
002130     END-IF.
002140*-----------------------------------------------------------------
002150* REJECTS A ZERO TRANSFER AMOUNT. KEPT SEPARATE FROM THE
002160* NEGATIVE-OR-ZERO CHECK BELOW SO THE REASON TEXT IS SPECIFIC -
002170* SEE XFRVALIN CHANGE 0098 FOR THE SAME SPLIT ON THE INITIAL PASS.
002180*-----------------------------------------------------------------
002190 200-CHECK-AMOUNT-NULL.
002200     IF LK-XFER-AMOUNT = ZERO
002210         PERFORM 900-ADD-REASON
002220         MOVE "AMOUNT_TO_TRANSFER_IS_NULL"
002230                 TO LK-REASON-TEXT (LK-REASON-COUNT)
002240     END-IF.
002250*-----------------------------------------------------------------
002260* REJECTS A NEGATIVE OR ZERO TRANSFER AMOUNT. OVERLAPS WITH THE
002270* NULL CHECK ABOVE ON A ZERO AMOUNT - BOTH REASONS ARE WANTED ON
002280* THE REGISTER IN THAT CASE, NOT JUST ONE.
002290*-----------------------------------------------------------------
002300 200-CHECK-AMOUNT-POSITIVE.
002310     IF LK-XFER-AMOUNT NOT > ZERO
002320         PERFORM 900-ADD-REASON
002330         MOVE "AMOUNT_TO_TRANSFER_IS_NEGATIVE_OR_ZERO"
002340                 TO LK-REASON-TEXT (LK-REASON-COUNT)
002350     END-IF.
002360*-----------------------------------------------------------------
002370* BUMPS THE REASON SUBSCRIPT. THE TABLE HOLDS SEVEN ENTRIES,
002380* ONE PER RULE ABOVE, SO THIS NEVER OVERFLOWS.
002390*-----------------------------------------------------------------
002400 900-ADD-REASON.
002410     ADD 1 TO LK-REASON-COUNT.
002420*-----------------------------------------------------------------
002430* DISPLAYS THE THREE INPUT FIELDS TO THE JOB LOG WHEN UPSI-1 IS
002440* ON. CALLED ONCE, AT THE TOP OF 100-VALIDATE-FULL-PASS, BEFORE
002450* ANY RULE HAS RUN.
002460*-----------------------------------------------------------------
002470 900-TRACE-INPUT-FIELDS.
002480     MOVE LK-XFER-FROM-ID          TO WS-TRACE-FROM-ID.
002490     MOVE LK-XFER-TO-ID            TO WS-TRACE-TO-ID.
002500     MOVE LK-FROM-BALANCE          TO WS-TRACE-BALANCE.
002510     DISPLAY "XFRVALID TRACE - FROM " WS-TRACE-FROM-BRANCH
002520             "-" WS-TRACE-FROM-NUMBER " TO " WS-TRACE-TO-BRANCH
002530             "-" WS-TRACE-TO-NUMBER " BAL " WS-TRACE-BALANCE-9.
002540
